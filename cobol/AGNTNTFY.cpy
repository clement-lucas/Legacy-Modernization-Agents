000100****************************************************************
000200*  AGNTNTFY                                                    *
000300*  OUTBOUND AGENT-NOTIFY EXTRACT RECORD.  ONE ROW WRITTEN BY   *
000400*  PLCYNTFY FOR EACH POLICY ELIGIBLE FOR EXPIRY NOTIFICATION,  *
000500*  WRITTEN THROUGH FLDRIVR2 TO AGENT-NOTIFY-FILE.              *
000600****************************************************************
000700*  03/11/97  RGK  INITIAL VERSION FOR EXPIRY NOTIFICATION PROJ.    RGK0311
000800****************************************************************
000900 01  AN-AGENT-NOTIFY-RECORD.
001000     05  AN-AGENT-CODE              PIC X(10).
001100     05  AN-AGENT-NAME              PIC X(45).
001200     05  AN-AGENT-ADDRESS-1         PIC X(50).
001300     05  AN-AGENT-ADDRESS-2         PIC X(50).
001400     05  AN-AGENT-CITY              PIC X(20).
001500     05  AN-AGENT-STATE             PIC X(02).
001600     05  AN-POLICY-NUMBER           PIC X(10).
001700     05  AN-POLICY-HOLDER-FNAME     PIC X(35).
001800     05  AN-POLICY-HOLDER-MNAME     PIC X(01).
001900     05  AN-POLICY-HOLDER-LNAME     PIC X(35).
002000     05  AN-POLICY-START-DATE       PIC X(10).
002100     05  AN-POLICY-EXPIRY-DATE      PIC X(10).
002200     05  AN-NOTIFY-DATE             PIC X(10).
002300     05  AN-NOTIFY-MESSAGES         PIC X(100).
002400     05  FILLER                     PIC X(02).

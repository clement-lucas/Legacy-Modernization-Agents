000100****************************************************************
000200*  CUSTNTFY                                                    *
000300*  OUTBOUND CUSTOMER-NOTIFY EXTRACT RECORD.  ONE ROW WRITTEN   *
000400*  BY PLCYNTFY FOR EACH POLICY ELIGIBLE FOR EXPIRY             *
000500*  NOTIFICATION, WRITTEN THROUGH FLDRIVR2 TO                   *
000600*  CUSTOMER-NOTIFY-FILE.                                       *
000700****************************************************************
000800*  03/11/97  RGK  INITIAL VERSION FOR EXPIRY NOTIFICATION PROJ.    RGK0311
000900*  09/22/98  LMP  ADDED CN-STATUTORY-MESSAGE PER LEGAL REQ.        LMP0922
001000****************************************************************
001100 01  CN-CUSTOMER-NOTIFY-RECORD.
001200     05  CN-CUST-POLICY-NUMBER      PIC X(10).
001300     05  CN-CUST-FIRST-NAME         PIC X(35).
001400     05  CN-CUST-MIDDLE-NAME        PIC X(01).
001500     05  CN-CUST-LAST-NAME          PIC X(35).
001600     05  CN-CUST-START-DATE         PIC X(10).
001700     05  CN-CUST-EXPIRY-DATE        PIC X(10).
001800     05  CN-CUST-NOTIFY-DATE        PIC X(10).
001900     05  CN-CUST-NOTIFY-MESSAGES    PIC X(100).
002000     05  CN-CUST-AGENT-CODE         PIC X(10).
002100     05  CN-CUST-AGENT-NAME         PIC X(45).
002200     05  CN-STATUTORY-MESSAGE       PIC X(100).
002300     05  FILLER                     PIC X(02).

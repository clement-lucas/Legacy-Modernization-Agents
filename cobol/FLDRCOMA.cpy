000100****************************************************************
000200*  FLDRCOMA                                                    *
000300*  CALL PARAMETER AREA FOR FLDRIVR2, THE FILE DRIVER           *
000400*  SUBPROGRAM.  COPYED INTO PLCYNTFY WORKING-STORAGE AS THE    *
000500*  CALL USING BLOCK, AND INTO FLDRIVR2 LINKAGE SECTION.        *
000600*  FL-RECORD-AREA IS A GENERIC SLOT - THE CALLER MOVES ITS OWN *
000700*  AN-/CN-/RPT- RECORD IN BEFORE CALLING FLDRIVR2 FOR A WRITE. *
000800****************************************************************
000900*  03/11/97  RGK  INITIAL VERSION FOR EXPIRY NOTIFICATION PROJ.    RGK0311
001000*  06/02/99  LMP  ADDED FL-FILE-STATUS-NUM FOR RETCODE ROLLUP.     LMP0602
001100****************************************************************
001200 01  FL-PARM-AREA.
001300     05  FL-OPERATION-CODE          PIC X(01).
001400         88  FL-OP-OPEN                 VALUE 'O'.
001500         88  FL-OP-WRITE                VALUE 'W'.
001600         88  FL-OP-CLOSE                VALUE 'C'.
001700     05  FL-FILE-ID                 PIC X(01).
001800         88  FL-ID-AGENT-NOTIFY         VALUE 'A'.
001900         88  FL-ID-CUSTOMER-NOTIFY      VALUE 'U'.
002000         88  FL-ID-REPORT               VALUE 'R'.
002100     05  FL-FILE-STATUS             PIC X(02).
002200         88  FL-STATUS-OK               VALUE '00'.
002300         88  FL-STATUS-ERROR            VALUE '99'.
002400     05  FL-FILE-STATUS-NUM  REDEFINES
002500         FL-FILE-STATUS             PIC 99.
002600     05  FL-RECORD-AREA             PIC X(390).
002700     05  FILLER                     PIC X(01).

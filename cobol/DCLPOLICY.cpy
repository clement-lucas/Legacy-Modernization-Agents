000100****************************************************************
000200*  DCLPOLICY                                                   *
000300*  RECORD LAYOUT FOR THE POLICY MASTER EXTRACT (CPOLICY)       *
000400*  ONE ROW PER POLICY, KEYED BY POLICY-NUMBER.  THIS LAYOUT IS *
000500*  SHARED BY THE NIGHTLY EXPIRY NOTIFICATION DRIVER (PLCYNTFY) *
000600*  AND ANY OTHER BATCH STEP THAT READS THE POLICY EXTRACT.     *
000700****************************************************************
000800*  03/11/97  RGK  INITIAL VERSION FOR EXPIRY NOTIFICATION PROJ.    RGK0311
000900*  09/22/98  LMP  Y2K REMEDIATION - DATE FIELDS CONFIRMED CCYY.    LMP0922
001000*  04/04/03  THN  ADDED POLICY-DISCOUNT-CODE PER REQ CR-04118.     THN0404
001100*  11/14/07  BCO  WIDENED HOLDER-EMAIL TO X(30) PER CR-07512.      BCO1114
001200****************************************************************
001300 01  PM-POLICY-RECORD.
001400     05  PM-POLICY-NUMBER           PIC X(10).
001500     05  PM-POLICY-HOLDER-FNAME     PIC X(35).
001600     05  PM-POLICY-HOLDER-MNAME     PIC X(01).
001700     05  PM-POLICY-HOLDER-LNAME     PIC X(35).
001800     05  PM-POLICY-BENEF-NAME       PIC X(60).
001900     05  PM-POLICY-BENEF-RELATION   PIC X(15).
002000     05  PM-POLICY-HOLDER-ADDR-1    PIC X(100).
002100     05  PM-POLICY-HOLDER-ADDR-2    PIC X(100).
002200     05  PM-POLICY-HOLDER-CITY      PIC X(30).
002300     05  PM-POLICY-HOLDER-STATE     PIC X(02).
002400     05  PM-POLICY-HOLDER-ZIP-CD    PIC X(10).
002500     05  PM-POLICY-HOLDER-DOB       PIC X(10).
002600     05  PM-POLICY-HOLDER-GENDER    PIC X(08).
002700     05  PM-POLICY-HOLDER-PHONE     PIC X(10).
002800     05  PM-POLICY-HOLDER-EMAIL     PIC X(30).
002900     05  PM-POLICY-PAYMENT-FREQ     PIC X(10).
003000     05  PM-POLICY-PAYMENT-METHOD   PIC X(08).
003100     05  PM-POLICY-UNDERWRITER      PIC X(50).
003200     05  PM-POLICY-TERMS-COND       PIC X(200).
003300     05  PM-POLICY-CLAIMED          PIC X(01).
003400         88  PM-CLAIM-FILED             VALUE 'Y'.
003500         88  PM-CLAIM-NOT-FILED         VALUE 'N'.
003600     05  PM-POLICY-DISCOUNT-CODE    PIC X(10).
003700     05  PM-POLICY-PREMIUM-AMOUNT   PIC S9(5)V9(2).
003800     05  PM-POLICY-COVERAGE-AMOUNT  PIC S9(8)V9(2).
003900     05  PM-POLICY-TYPE             PIC X(50).
004000     05  PM-POLICY-START-DATE       PIC X(10).
004100     05  PM-POLICY-EXPIRY-DATE      PIC X(10).
004200     05  PM-POLICY-STATUS           PIC X(01).
004300         88  PM-STATUS-ACTIVE           VALUE 'A'.
004400         88  PM-STATUS-INACTIVE         VALUE 'I'.
004500     05  PM-POLICY-AGENT-CODE       PIC X(10).
004600     05  PM-POLICY-NOTIFY-FLAG      PIC X(01).
004700         88  PM-NOTIFY-ELIGIBLE         VALUE 'Y'.
004800     05  PM-POLICY-ADD-TIMESTAMP    PIC X(26).
004900     05  PM-POLICY-UPDATE-TIMESTAMP PIC X(26).
005000     05  FILLER                     PIC X(04).

000100****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    FLDRIVR2.
000400 AUTHOR.        R G KANDER.
000500 INSTALLATION.  POLICY SERVICES DATA CENTER.
000600 DATE-WRITTEN.  03/11/97.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900*------------------------PROGRAM PURPOSE-------------------------*
001000*  PROGRAM TITLE: FLDRIVR2                                       *
001100*  PROGRAM TEXT:  FILE DRIVER SUBPROGRAM FOR THE POLICY EXPIRY   *
001200*                 NOTIFICATION BATCH.  CALLED BY PLCYNTFY TO     *
001300*                 OPEN, WRITE AND CLOSE THE THREE OUTBOUND       *
001400*                 NOTIFICATION FILES (AGENT-NOTIFY, CUSTOMER-    *
001500*                 NOTIFY, NOTIFY-REPORT) SO THE CALLER NEVER     *
001600*                 TOUCHES AN FD DIRECTLY.  RETURNS A TWO BYTE    *
001700*                 STATUS - NEVER ABENDS AND NEVER RAISES AN      *
001800*                 EXCEPTION BACK TO THE CALLER.                  *
001900*--------------------COMPILATION OPTIONS-------------------------*
002000*  COBOL II  BATCH  - CALLED BY PLCYNTFY ONLY                    *
002100*----------------------------------------------------------------*
002200****************************************************************
002300*                     C H A N G E   L O G                       *
002400****************************************************************
002500*  03/11/97  RGK  INITIAL VERSION FOR EXPIRY NOTIFICATION PROJ.    RGK0311
002600*  07/19/97  RGK  ADDED OPEN-EXTEND-THEN-OUTPUT FALLBACK SO THE    RGK0719
002700*                 FIRST RUN OF THE MONTH CAN CREATE THE FILES.     RGK0719
002800*  02/03/98  LMP  CORRECTED STATUS TEST ON REPORT CLOSE - WAS      LMP0203
002900*                 FALLING THROUGH TO THE ERROR LEG ON STATUS 00.   LMP0203
003000*  09/22/98  LMP  Y2K REMEDIATION - REVIEWED, NO DATE FIELDS IN    LMP0922
003100*                 THIS MODULE, NO CHANGE REQUIRED.                 LMP0922
003200*  06/02/99  LMP  ADDED FL-FILE-STATUS-NUM ROLLUP FIELD.           LMP0602
003300*  04/04/03  THN  ADDED FILE-ID VALIDATION TABLE PER REQ           THN0404
003400*                 CR-04118 SO A BAD FILE-ID RETURNS STATUS 99      THN0404
003500*                 INSTEAD OF FALLING THROUGH THE EVALUATE.         THN0404
003600*  11/14/07  BCO  WIDENED RECORD AREA FOR LONGER EMAIL FIELDS      BCO1114
003700*                 PER CR-07512 (SEE FLDRCOMA).                     BCO1114
003800****************************************************************
003900*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.        IBM-370.
004300 OBJECT-COMPUTER.        IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT AGENT-NOTIFY-FILE    ASSIGN TO AGNTNTFY
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS WS-AGENT-NOTIFY-STATUS.
005200     SELECT CUSTOMER-NOTIFY-FILE ASSIGN TO CUSTNTFY
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS WS-CUSTOMER-NOTIFY-STATUS.
005500     SELECT NOTIFY-REPORT-FILE   ASSIGN TO NTFYRPT
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS WS-NOTIFY-REPORT-STATUS.
005800*
005900 DATA DIVISION.
006000 FILE SECTION.
006100*
006200 FD  AGENT-NOTIFY-FILE
006300     LABEL RECORDS ARE STANDARD
006400     RECORDING MODE IS F
006500     BLOCK CONTAINS 0 RECORDS
006600     RECORD CONTAINS 390 CHARACTERS.
006700     COPY AGNTNTFY.
006800*
006900 FD  CUSTOMER-NOTIFY-FILE
007000     LABEL RECORDS ARE STANDARD
007100     RECORDING MODE IS F
007200     BLOCK CONTAINS 0 RECORDS
007300     RECORD CONTAINS 368 CHARACTERS.
007400     COPY CUSTNTFY.
007500*
007600 FD  NOTIFY-REPORT-FILE
007700     LABEL RECORDS ARE STANDARD
007800     RECORDING MODE IS F
007900     BLOCK CONTAINS 0 RECORDS
008000     RECORD CONTAINS 132 CHARACTERS.
008100     COPY NTFYRPT.
008200*
008300 WORKING-STORAGE SECTION.
008400*
008500 01  WS-FILE-STATUSES.
008600     05  WS-AGENT-NOTIFY-STATUS      PIC X(02) VALUE '00'.
008700     05  WS-CUSTOMER-NOTIFY-STATUS   PIC X(02) VALUE '00'.
008800     05  WS-NOTIFY-REPORT-STATUS     PIC X(02) VALUE '00'.
008900     05  FILLER                      PIC X(02).
009000*
009100***** REDEFINE (1 OF 3) - NUMERIC VIEW OF THE THREE STATUS CODES
009200***** SO A BAD ONE CAN BE TESTED WITH A NUMERIC COMPARE.
009300 01  WS-FILE-STATUSES-N REDEFINES WS-FILE-STATUSES.
009400     05  WS-AGENT-NOTIFY-STATUS-N    PIC 99.
009500     05  WS-CUSTOMER-NOTIFY-STATUS-N PIC 99.
009600     05  WS-NOTIFY-REPORT-STATUS-N   PIC 99.
009700     05  FILLER                      PIC X(02).
009800*
009900 01  WS-OPEN-SWITCHES.
010000     05  WS-AGENT-NOTIFY-OPEN-SW     PIC X(01) VALUE 'N'.
010100         88  WS-AGENT-NOTIFY-IS-OPEN     VALUE 'Y'.
010200     05  WS-CUSTOMER-NOTIFY-OPEN-SW  PIC X(01) VALUE 'N'.
010300         88  WS-CUSTOMER-NOTIFY-IS-OPEN  VALUE 'Y'.
010400     05  WS-NOTIFY-REPORT-OPEN-SW    PIC X(01) VALUE 'N'.
010500         88  WS-NOTIFY-REPORT-IS-OPEN    VALUE 'Y'.
010600     05  FILLER                      PIC X(01).
010700*
010800***** REDEFINE (2 OF 3) - STATIC TABLE OF THE THREE VALID FILE
010900***** IDENTIFIERS THIS DRIVER KNOWS ABOUT, SAME STATIC-TABLE-
011000***** REDEFINES-OCCURS IDIOM USED SHOPWIDE FOR LOOKUP TABLES.
011100 01  STATIC-OUTPUT-FILE-IDS.
011200     05  FILLER                      PIC X(01) VALUE 'A'.
011300     05  FILLER                      PIC X(01) VALUE 'U'.
011400     05  FILLER                      PIC X(01) VALUE 'R'.
011500 01  WS-OUTPUT-FILE-ID-TABLE REDEFINES STATIC-OUTPUT-FILE-IDS
011600                                OCCURS 3 TIMES.
011700     05  WS-OUTPUT-FILE-ID           PIC X(01).
011800*
011900 77  WS-SUB                         PIC S9(4) COMP VALUE +0.
012000 77  WS-VALID-ID-SW                 PIC X(01) VALUE 'N'.
012100     88  WS-FILE-ID-IS-VALID            VALUE 'Y'.
012200*
012300 LINKAGE SECTION.
012400*
012500     COPY FLDRCOMA.
012600*
012700 PROCEDURE DIVISION USING FL-PARM-AREA.
012800*
012900 P000000-MAINLINE SECTION.
013000*
013100***** VALIDATE THE FILE IDENTIFIER AGAINST THE STATIC TABLE
013200***** BEFORE EVEN LOOKING AT THE OPERATION CODE.
013300*
013400     MOVE '00' TO FL-FILE-STATUS.
013500     MOVE 'N'  TO WS-VALID-ID-SW.
013600     PERFORM P010000-SCAN-ID-TABLE THRU P010000-EXIT
013700         VARYING WS-SUB FROM +1 BY +1
013800         UNTIL WS-SUB > +3.
013900     IF  NOT WS-FILE-ID-IS-VALID
014000         MOVE '99' TO FL-FILE-STATUS
014100         GO TO P900000-RETURN
014200     END-IF.
014300*
014400***** GO DO THE REQUESTED OPERATION
014500*
014600     EVALUATE TRUE
014700         WHEN FL-OP-OPEN
014800             PERFORM P100000-DO-OPEN THRU P100000-EXIT
014900         WHEN FL-OP-WRITE
015000             PERFORM P200000-DO-WRITE THRU P200000-EXIT
015100         WHEN FL-OP-CLOSE
015200             PERFORM P300000-DO-CLOSE THRU P300000-EXIT
015300         WHEN OTHER
015400             MOVE '99' TO FL-FILE-STATUS
015500     END-EVALUATE.
015600     GO TO P900000-RETURN.
015700 P000000-EXIT.
015800     EXIT.
015900*
016000***** 04/04/03 THN - ONE TABLE ENTRY PER SCAN; PULLED OUT OF LINE
016100***** SO THE LOOP GOES THROUGH A NAMED PARAGRAPH, NOT A BLOCK.
016200*
016300 P010000-SCAN-ID-TABLE.
016400     IF  FL-FILE-ID = WS-OUTPUT-FILE-ID (WS-SUB)
016500         MOVE 'Y' TO WS-VALID-ID-SW
016600     END-IF.
016700 P010000-EXIT.
016800     EXIT.
016900*
017000***** OPEN PROCESSING
017100*
017200 P100000-DO-OPEN SECTION.
017300     EVALUATE TRUE
017400         WHEN FL-ID-AGENT-NOTIFY
017500             PERFORM P110000-OPEN-AGENT-NTFY THRU P110000-EXIT
017600         WHEN FL-ID-CUSTOMER-NOTIFY
017700             PERFORM P120000-OPEN-CUST-NTFY THRU P120000-EXIT
017800         WHEN FL-ID-REPORT
017900             PERFORM P130000-OPEN-REPORT THRU P130000-EXIT
018000     END-EVALUATE.
018100 P100000-EXIT.
018200     EXIT.
018300*
018400***** 07/19/97 RGK - OPEN EXTEND FIRST SO A FILE CARRIED OVER
018500***** FROM YESTERDAY'S RUN IS APPENDED TO, NOT CLOBBERED; FALL
018600***** BACK TO OPEN OUTPUT WHEN THE FILE DOES NOT YET EXIST.
018700*
018800 P110000-OPEN-AGENT-NTFY.
018900     OPEN EXTEND AGENT-NOTIFY-FILE.
019000     IF  WS-AGENT-NOTIFY-STATUS = '00'
019100         SET WS-AGENT-NOTIFY-IS-OPEN TO TRUE
019200         MOVE '00' TO FL-FILE-STATUS
019300         GO TO P110000-EXIT
019400     END-IF.
019500     OPEN OUTPUT AGENT-NOTIFY-FILE.
019600     IF  WS-AGENT-NOTIFY-STATUS = '00'
019700         SET WS-AGENT-NOTIFY-IS-OPEN TO TRUE
019800         MOVE '00' TO FL-FILE-STATUS
019900     ELSE
020000         MOVE '99' TO FL-FILE-STATUS
020100     END-IF.
020200 P110000-EXIT.
020300     EXIT.
020400*
020500 P120000-OPEN-CUST-NTFY.
020600     OPEN EXTEND CUSTOMER-NOTIFY-FILE.
020700     IF  WS-CUSTOMER-NOTIFY-STATUS = '00'
020800         SET WS-CUSTOMER-NOTIFY-IS-OPEN TO TRUE
020900         MOVE '00' TO FL-FILE-STATUS
021000         GO TO P120000-EXIT
021100     END-IF.
021200     OPEN OUTPUT CUSTOMER-NOTIFY-FILE.
021300     IF  WS-CUSTOMER-NOTIFY-STATUS = '00'
021400         SET WS-CUSTOMER-NOTIFY-IS-OPEN TO TRUE
021500         MOVE '00' TO FL-FILE-STATUS
021600     ELSE
021700         MOVE '99' TO FL-FILE-STATUS
021800     END-IF.
021900 P120000-EXIT.
022000     EXIT.
022100*
022200 P130000-OPEN-REPORT.
022300     OPEN EXTEND NOTIFY-REPORT-FILE.
022400     IF  WS-NOTIFY-REPORT-STATUS = '00'
022500         SET WS-NOTIFY-REPORT-IS-OPEN TO TRUE
022600         MOVE '00' TO FL-FILE-STATUS
022700         GO TO P130000-EXIT
022800     END-IF.
022900     OPEN OUTPUT NOTIFY-REPORT-FILE.
023000     IF  WS-NOTIFY-REPORT-STATUS = '00'
023100         SET WS-NOTIFY-REPORT-IS-OPEN TO TRUE
023200         MOVE '00' TO FL-FILE-STATUS
023300     ELSE
023400         MOVE '99' TO FL-FILE-STATUS
023500     END-IF.
023600 P130000-EXIT.
023700     EXIT.
023800*
023900***** WRITE PROCESSING
024000*
024100 P200000-DO-WRITE SECTION.
024200     EVALUATE TRUE
024300         WHEN FL-ID-AGENT-NOTIFY
024400             PERFORM P210000-WRITE-AGENT-NTFY THRU P210000-EXIT
024500         WHEN FL-ID-CUSTOMER-NOTIFY
024600             PERFORM P220000-WRITE-CUST-NTFY THRU P220000-EXIT
024700         WHEN FL-ID-REPORT
024800             PERFORM P230000-WRITE-REPORT THRU P230000-EXIT
024900     END-EVALUATE.
025000 P200000-EXIT.
025100     EXIT.
025200*
025300 P210000-WRITE-AGENT-NTFY.
025400     IF  NOT WS-AGENT-NOTIFY-IS-OPEN
025500         MOVE '99' TO FL-FILE-STATUS
025600         GO TO P210000-EXIT
025700     END-IF.
025800     MOVE FL-RECORD-AREA (1:390) TO AN-AGENT-NOTIFY-RECORD.
025900     WRITE AN-AGENT-NOTIFY-RECORD.
026000     IF  WS-AGENT-NOTIFY-STATUS = '00'
026100         MOVE '00' TO FL-FILE-STATUS
026200     ELSE
026300         MOVE '99' TO FL-FILE-STATUS
026400     END-IF.
026500 P210000-EXIT.
026600     EXIT.
026700*
026800 P220000-WRITE-CUST-NTFY.
026900     IF  NOT WS-CUSTOMER-NOTIFY-IS-OPEN
027000         MOVE '99' TO FL-FILE-STATUS
027100         GO TO P220000-EXIT
027200     END-IF.
027300     MOVE FL-RECORD-AREA (1:368) TO CN-CUSTOMER-NOTIFY-RECORD.
027400     WRITE CN-CUSTOMER-NOTIFY-RECORD.
027500     IF  WS-CUSTOMER-NOTIFY-STATUS = '00'
027600         MOVE '00' TO FL-FILE-STATUS
027700     ELSE
027800         MOVE '99' TO FL-FILE-STATUS
027900     END-IF.
028000 P220000-EXIT.
028100     EXIT.
028200*
028300***** 02/03/98 LMP - STATUS TEST CORRECTED HERE; SEE CHANGE LOG.
028400*
028500 P230000-WRITE-REPORT.
028600     IF  NOT WS-NOTIFY-REPORT-IS-OPEN
028700         MOVE '99' TO FL-FILE-STATUS
028800         GO TO P230000-EXIT
028900     END-IF.
029000     MOVE FL-RECORD-AREA (1:132) TO RPT-REPORT-LINE.
029100     WRITE RPT-REPORT-LINE.
029200     IF  WS-NOTIFY-REPORT-STATUS = '00'
029300         MOVE '00' TO FL-FILE-STATUS
029400     ELSE
029500         MOVE '99' TO FL-FILE-STATUS
029600     END-IF.
029700 P230000-EXIT.
029800     EXIT.
029900*
030000***** CLOSE PROCESSING
030100*
030200 P300000-DO-CLOSE SECTION.
030300     EVALUATE TRUE
030400         WHEN FL-ID-AGENT-NOTIFY
030500             PERFORM P310000-CLOSE-AGENT-NTFY THRU P310000-EXIT
030600         WHEN FL-ID-CUSTOMER-NOTIFY
030700             PERFORM P320000-CLOSE-CUST-NTFY THRU P320000-EXIT
030800         WHEN FL-ID-REPORT
030900             PERFORM P330000-CLOSE-REPORT THRU P330000-EXIT
031000     END-EVALUATE.
031100 P300000-EXIT.
031200     EXIT.
031300*
031400 P310000-CLOSE-AGENT-NTFY.
031500     IF  NOT WS-AGENT-NOTIFY-IS-OPEN
031600         MOVE '99' TO FL-FILE-STATUS
031700         GO TO P310000-EXIT
031800     END-IF.
031900     CLOSE AGENT-NOTIFY-FILE.
032000     MOVE 'N' TO WS-AGENT-NOTIFY-OPEN-SW.
032100     IF  WS-AGENT-NOTIFY-STATUS = '00'
032200         MOVE '00' TO FL-FILE-STATUS
032300     ELSE
032400         MOVE '99' TO FL-FILE-STATUS
032500     END-IF.
032600 P310000-EXIT.
032700     EXIT.
032800*
032900 P320000-CLOSE-CUST-NTFY.
033000     IF  NOT WS-CUSTOMER-NOTIFY-IS-OPEN
033100         MOVE '99' TO FL-FILE-STATUS
033200         GO TO P320000-EXIT
033300     END-IF.
033400     CLOSE CUSTOMER-NOTIFY-FILE.
033500     MOVE 'N' TO WS-CUSTOMER-NOTIFY-OPEN-SW.
033600     IF  WS-CUSTOMER-NOTIFY-STATUS = '00'
033700         MOVE '00' TO FL-FILE-STATUS
033800     ELSE
033900         MOVE '99' TO FL-FILE-STATUS
034000     END-IF.
034100 P320000-EXIT.
034200     EXIT.
034300*
034400 P330000-CLOSE-REPORT.
034500     IF  NOT WS-NOTIFY-REPORT-IS-OPEN
034600         MOVE '99' TO FL-FILE-STATUS
034700         GO TO P330000-EXIT
034800     END-IF.
034900     CLOSE NOTIFY-REPORT-FILE.
035000     MOVE 'N' TO WS-NOTIFY-REPORT-OPEN-SW.
035100     IF  WS-NOTIFY-REPORT-STATUS = '00'
035200         MOVE '00' TO FL-FILE-STATUS
035300     ELSE
035400         MOVE '99' TO FL-FILE-STATUS
035500     END-IF.
035600 P330000-EXIT.
035700     EXIT.
035800*
035900***** SINGLE RETURN POINT FOR THE WHOLE MODULE
036000*
036100 P900000-RETURN SECTION.
036200     GOBACK.
036300 P900000-EXIT.
036400     EXIT.

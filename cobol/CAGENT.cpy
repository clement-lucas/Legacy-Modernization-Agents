000100****************************************************************
000200*  CAGENT                                                      *
000300*  RECORD LAYOUT FOR THE SERVICING-AGENT MASTER EXTRACT        *
000400*  KEYED BY AGENT-CODE.  LOADED IN FULL INTO AGENT-TABLE BY    *
000500*  PLCYNTFY AT JOB START AND SEARCHED BY AGENT CODE.           *
000600****************************************************************
000700*  03/11/97  RGK  INITIAL VERSION FOR EXPIRY NOTIFICATION PROJ.    RGK0311
000800*  11/14/07  BCO  WIDENED AGENT-EMAIL TO X(30) PER CR-07512.       BCO1114
000900****************************************************************
001000 01  AM-AGENT-RECORD.
001100     05  AM-AGENT-CODE              PIC X(10).
001200     05  AM-AGENT-NAME              PIC X(45).
001300     05  AM-AGENT-ADDRESS-1         PIC X(50).
001400     05  AM-AGENT-ADDRESS-2         PIC X(50).
001500     05  AM-AGENT-CITY              PIC X(20).
001600     05  AM-AGENT-STATE             PIC X(02).
001700     05  AM-AGENT-ZIP-CD            PIC X(10).
001800     05  AM-AGENT-DOB               PIC X(10).
001900     05  AM-AGENT-TYPE              PIC X(10).
002000     05  AM-AGENT-STATUS            PIC X(01).
002100         88  AM-STATUS-ACTIVE           VALUE 'A'.
002200         88  AM-STATUS-INACTIVE         VALUE 'I'.
002300     05  AM-AGENT-EMAIL             PIC X(30).
002400     05  AM-AGENT-CONTACT-NO        PIC X(10).
002500     05  AM-AGENT-START-DATE        PIC X(10).
002600     05  AM-AGENT-END-DATE          PIC X(10).
002700     05  FILLER                     PIC X(02).

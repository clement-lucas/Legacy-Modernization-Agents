000100****************************************************************
000200*  NTFYRPT                                                     *
000300*  PRINT-LINE LAYOUT FOR NOTIFY-REPORT-FILE.  ONE DETAIL LINE  *
000400*  PER POLICY PROCESSED PLUS A FINAL TOTALS LINE.  BOTH        *
000500*  RECORDS ARE 132 BYTES, WRITTEN THROUGH FLDRIVR2.            *
000600****************************************************************
000700*  03/11/97  RGK  INITIAL VERSION FOR EXPIRY NOTIFICATION PROJ.    RGK0311
000800****************************************************************
000900 01  RPT-REPORT-LINE.
001000     05  RPT-POLICY-NUMBER          PIC X(10).
001100     05  FILLER                     PIC X(01).
001200     05  RPT-AGENT-CODE             PIC X(10).
001300     05  FILLER                     PIC X(01).
001400     05  RPT-HOLDER-NAME            PIC X(71).
001500     05  FILLER                     PIC X(01).
001600     05  RPT-EXPIRY-DATE            PIC X(10).
001700     05  FILLER                     PIC X(01).
001800     05  RPT-PREMIUM-AMOUNT         PIC Z(5)9.99.
001900     05  FILLER                     PIC X(01).
002000     05  RPT-STATUS                 PIC X(10).
002100         88  RPT-WAS-NOTIFIED           VALUE 'NOTIFIED'.
002200         88  RPT-WAS-SKIPPED            VALUE 'SKIPPED'.
002300         88  RPT-WAS-ERROR              VALUE 'ERROR'.
002400     05  FILLER                     PIC X(07).
002500****************************************************************
002600*  END-OF-RUN TOTALS LINE - SAME 132-BYTE WIDTH AS THE DETAIL  *
002700*  LINE SO BOTH MAY BE WRITTEN THROUGH THE SAME FLDRIVR2 CALL. *
002800****************************************************************
002900 01  RPT-TOTALS-LINE.
003000     05  FILLER                     PIC X(11).
003100     05  FILLER                     PIC X(11).
003200     05  RPT-TOT-CAPTION            PIC X(13) VALUE
003300             'RUN TOTALS --'.
003400     05  RPT-TOT-READ-LBL           PIC X(05) VALUE 'READ='.
003500     05  RPT-TOT-READ               PIC ZZZ9.
003600     05  FILLER                     PIC X(02).
003700     05  RPT-TOT-NOTIFIED-LBL       PIC X(09) VALUE 'NOTIFIED='.
003800     05  RPT-TOT-NOTIFIED          PIC ZZZ9.
003900     05  FILLER                     PIC X(02).
004000     05  RPT-TOT-SKIPPED-LBL        PIC X(08) VALUE 'SKIPPED='.
004100     05  RPT-TOT-SKIPPED            PIC ZZZ9.
004200     05  FILLER                     PIC X(02).
004300     05  RPT-TOT-ERROR-LBL          PIC X(06) VALUE 'ERROR='.
004400     05  RPT-TOT-ERROR              PIC ZZZ9.
004500     05  FILLER                     PIC X(47).

000100****************************************************************
000200*  TTRAKING                                                    *
000300*  RECORD LAYOUT FOR INSURNCE.TTRAKING, THE NOTIFICATION        *
000400*  TRACKING TABLE.  ONE ROW PER POLICY.  HOLDS A RELATIVE       *
000500*  FILE IN THIS BATCH RUN; PLCYNTFY BUILDS A RELATIVE-KEY       *
000600*  INDEX TABLE FROM THIS FILE AT JOB START (SEE TR-INDEX-TABLE  *
000700*  IN PLCYNTFY WORKING-STORAGE) SO IT CAN BE READ/REWRITTEN     *
000800*  RANDOM BY POLICY NUMBER.                                    *
000900****************************************************************
001000*  03/11/97  RGK  INITIAL VERSION FOR EXPIRY NOTIFICATION PROJ.    RGK0311
001100*  06/02/99  LMP  ADDED TR-ADD-TIMESTAMP/TR-UPDATE-TIMESTAMP.      LMP0602
001200****************************************************************
001300 01  TR-TRACKING-RECORD.
001400     05  TR-POLICY-NUMBER           PIC X(10).
001500     05  TR-NOTIFY-DATE             PIC X(10).
001600     05  TR-STATUS                  PIC X(01).
001700         88  TR-ALREADY-NOTIFIED        VALUE 'Y'.
001800         88  TR-NOT-YET-NOTIFIED        VALUE 'N'.
001900     05  TR-ADD-TIMESTAMP           PIC X(26).
002000     05  TR-UPDATE-TIMESTAMP        PIC X(26).
002100     05  FILLER                     PIC X(02).

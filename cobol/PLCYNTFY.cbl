000100****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    PLCYNTFY.
000400 AUTHOR.        R G KANDER.
000500 INSTALLATION.  POLICY SERVICES DATA CENTER.
000600 DATE-WRITTEN.  03/11/97.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900*------------------------PROGRAM PURPOSE-------------------------*
001000*  PROGRAM TITLE: PLCYNTFY                                       *
001100*  PROGRAM TEXT:  NIGHTLY POLICY EXPIRY NOTIFICATION BATCH       *
001200*                 DRIVER.  READS THE POLICY MASTER EXTRACT,      *
001300*                 DECIDES WHICH POLICIES ARE DUE AN EXPIRY       *
001400*                 NOTICE, BUILDS THE AGENT AND CUSTOMER NOTICE   *
001500*                 RECORDS, UPDATES THE NOTIFICATION TRACKING     *
001600*                 FILE, AND PRODUCES THE RUN REPORT.  ALL        *
001700*                 OUTPUT FILE I/O IS PERFORMED THROUGH THE       *
001800*                 FLDRIVR2 SUBPROGRAM.                           *
001900*--------------------COMPILATION OPTIONS-------------------------*
002000*  COBOL II  BATCH  - RUN AS A SINGLE JOB STEP, NO PARAMETERS    *
002100*----------------------------------------------------------------*
002200****************************************************************
002300*                     C H A N G E   L O G                       *
002400****************************************************************
002500*  03/11/97  RGK  INITIAL VERSION FOR EXPIRY NOTIFICATION PROJ.    RGK0311
002600*  05/02/97  RGK  ADDED TRACKING FILE RANDOM INDEX BUILD - SEE     RGK0502
002700*                 P120000-LOAD-TRACKING-INDEX.                     RGK0502
002800*  09/15/97  RGK  CORRECTED NOTIFY MESSAGE TRUNCATION - WAS        RGK0915
002900*                 OVERLAYING LAST 2 BYTES OF THE 100 BYTE FIELD.   RGK0915
003000*  09/22/98  LMP  Y2K REMEDIATION - ALL DATE FIELDS ON THE         LMP0922
003100*                 MASTER EXTRACTS ARE CCYY-MM-DD TEXT, NO          LMP0922
003200*                 2-DIGIT YEAR ARITHMETIC IN THIS MODULE.          LMP0922
003300*  06/02/99  LMP  ADDED TR-ADD-TIMESTAMP/TR-UPDATE-TIMESTAMP       LMP0602
003400*                 HANDLING ON TRACKING REWRITE.                    LMP0602
003500*  04/04/03  THN  REWORKED ELIGIBILITY TEST PER REQ CR-04118 -     THN0404
003600*                 CLAIMED POLICIES NO LONGER QUALIFY.              THN0404
003700*  11/14/07  BCO  WIDENED EMAIL FIELDS AND ADDED THE "@" SCAN      BCO1114
003800*                 VALIDATION PER CR-07512.                         BCO1114
003900*  02/11/11  BCO  CHANGED AGENT/COVERAGE LOOKUP FROM VSAM RANDOM   BCO0211
004000*                 READ TO FULL-TABLE LOAD PER CR-09940 (MASTER     BCO0211
004100*                 FILES ARE SMALL ENOUGH NOW TO HOLD IN CORE).     BCO0211
004200*  03/18/13  DWK  CORRECTED RECORD CONTAINS LITERALS ON ALL        DWK0318
004300*                 FOUR INPUT FDs TO MATCH THE CURRENT COPYBOOK     DWK0318
004400*                 LENGTHS, WIDENED WS-NM-LEAD-LITERAL SO THE       DWK0318
004500*                 "POLICY " PREFIX NO LONGER LEAVES TRAILING       DWK0318
004600*                 SPACES BEFORE THE POLICY NUMBER IN THE           DWK0318
004700*                 NOTIFY MESSAGE, AND GUARDED THE "@" SCAN         DWK0318
004800*                 AGAINST AN OUT-OF-BOUNDS LOOKAHEAD WHEN "@"      DWK0318
004900*                 IS THE LAST BYTE OF THE EMAIL FIELD PER          DWK0318
005000*                 CR-11203.                                        DWK0318
005100*  04/02/13  DWK  WS-EMAIL-LEN WAS DECLARED BUT NEVER SET -        DWK0402
005200*                 NOW TRACKS THE LAST NON-BLANK BYTE IN            DWK0402
005300*                 P214010-SCAN-EMAIL-BYTE AND THE "@" BOUNDARY     DWK0402
005400*                 TEST USES IT IN PLACE OF A HARD-CODED 30.        DWK0402
005500****************************************************************
005600*
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.        IBM-370.
006000 OBJECT-COMPUTER.        IBM-370.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300*
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT POLICY-FILE       ASSIGN TO POLICYF
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS WS-POLICY-STATUS.
006900     SELECT AGENT-FILE        ASSIGN TO AGENTF
007000         ORGANIZATION IS SEQUENTIAL
007100         FILE STATUS IS WS-AGENT-STATUS.
007200     SELECT COVERAGE-FILE     ASSIGN TO COVERGF
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS IS WS-COVERAGE-STATUS.
007500     SELECT TRACKING-FILE     ASSIGN TO TRACKNG
007600         ORGANIZATION IS RELATIVE
007700         ACCESS MODE IS RANDOM
007800         RELATIVE KEY IS WS-TRACKING-RELKEY
007900         FILE STATUS IS WS-TRACKING-STATUS.
008000*
008100 DATA DIVISION.
008200 FILE SECTION.
008300*
008400 FD  POLICY-FILE
008500     LABEL RECORDS ARE STANDARD
008600     RECORDING MODE IS F
008700     BLOCK CONTAINS 0 RECORDS
008800     RECORD CONTAINS 890 CHARACTERS.
008900     COPY DCLPOLICY.
009000*
009100 FD  AGENT-FILE
009200     LABEL RECORDS ARE STANDARD
009300     RECORDING MODE IS F
009400     BLOCK CONTAINS 0 RECORDS
009500     RECORD CONTAINS 270 CHARACTERS.
009600     COPY CAGENT.
009700*
009800 FD  COVERAGE-FILE
009900     LABEL RECORDS ARE STANDARD
010000     RECORDING MODE IS F
010100     BLOCK CONTAINS 0 RECORDS
010200     RECORD CONTAINS 96 CHARACTERS.
010300     COPY DCLCOVGE.
010400*
010500 FD  TRACKING-FILE
010600     LABEL RECORDS ARE STANDARD
010700     RECORDING MODE IS F
010800     RECORD CONTAINS 75 CHARACTERS.
010900     COPY TTRAKING.
011000*
011100 WORKING-STORAGE SECTION.
011200*
011300 01  WS-FILE-STATUSES.
011400     05  WS-POLICY-STATUS            PIC X(02) VALUE '00'.
011500     05  WS-AGENT-STATUS             PIC X(02) VALUE '00'.
011600     05  WS-COVERAGE-STATUS          PIC X(02) VALUE '00'.
011700     05  WS-TRACKING-STATUS          PIC X(02) VALUE '00'.
011800     05  FILLER                      PIC X(04).
011900*
012000***** REDEFINE (1 OF 4) - NUMERIC VIEW OF THE FOUR INPUT FILE
012100***** STATUS CODES, USED WHEN ROLLING UP THE JOB RETURN CODE.
012200 01  WS-FILE-STATUSES-N REDEFINES WS-FILE-STATUSES.
012300     05  WS-POLICY-STATUS-N          PIC 99.
012400     05  WS-AGENT-STATUS-N           PIC 99.
012500     05  WS-COVERAGE-STATUS-N        PIC 99.
012600     05  WS-TRACKING-STATUS-N        PIC 99.
012700     05  FILLER                      PIC X(04).
012800*
012900 01  WS-EOF-SWITCHES.
013000     05  WS-POLICY-EOF-SW            PIC X(01) VALUE 'N'.
013100         88  WS-POLICY-AT-EOF            VALUE 'Y'.
013200     05  WS-AGENT-EOF-SW             PIC X(01) VALUE 'N'.
013300         88  WS-AGENT-AT-EOF             VALUE 'Y'.
013400     05  WS-COVERAGE-EOF-SW          PIC X(01) VALUE 'N'.
013500         88  WS-COVERAGE-AT-EOF          VALUE 'Y'.
013600     05  FILLER                      PIC X(01).
013700*
013800 01  WS-TRACKING-RELKEY              PIC S9(8) COMP VALUE +0.
013900 01  WS-TRACKING-NEXT-RELKEY         PIC S9(8) COMP VALUE +0.
014000 01  WS-TRACKING-FOUND-SW            PIC X(01) VALUE 'N'.
014100     88  WS-TRACKING-ROW-FOUND           VALUE 'Y'.
014200*
014300***** AGENT-TABLE AND COVERAGE-TABLE ARE LOADED IN FULL AT JOB
014400***** START (CR-09940) AND SEARCHED BY PERFORM VARYING, THE SAME
014500***** "STATIC TABLE / REDEFINES OCCURS" SHAPE USED ELSEWHERE IN
014600***** THIS SHOP FOR SMALL IN-CORE LOOKUP TABLES.
014700 01  WS-AGENT-TABLE-CONTROL.
014800     05  WS-AGENT-TABLE-CNT          PIC S9(4) COMP VALUE +0.
014900     05  WS-AGENT-TABLE-SUB          PIC S9(4) COMP VALUE +0.
015000     05  FILLER                      PIC X(01).
015100 01  WS-AGENT-TABLE.
015200     05  WS-AGENT-TABLE-ENTRY OCCURS 2000 TIMES
015300             INDEXED BY WS-AGENT-TABLE-NDX.
015400         10  WS-AT-AGENT-CODE        PIC X(10).
015500         10  WS-AT-AGENT-NAME        PIC X(45).
015600         10  WS-AT-AGENT-ADDRESS-1   PIC X(50).
015700         10  WS-AT-AGENT-ADDRESS-2   PIC X(50).
015800         10  WS-AT-AGENT-CITY        PIC X(20).
015900         10  WS-AT-AGENT-STATE       PIC X(02).
016000         10  WS-AT-AGENT-ZIP-CD      PIC X(10).
016100         10  WS-AT-AGENT-DOB         PIC X(10).
016200         10  WS-AT-AGENT-TYPE        PIC X(10).
016300         10  WS-AT-AGENT-STATUS      PIC X(01).
016400         10  WS-AT-AGENT-EMAIL       PIC X(30).
016500         10  WS-AT-AGENT-CONTACT-NO  PIC X(10).
016600         10  WS-AT-AGENT-START-DATE  PIC X(10).
016700         10  WS-AT-AGENT-END-DATE    PIC X(10).
016800         10  FILLER                  PIC X(01).
016900*
017000 01  WS-COVERAGE-TABLE-CONTROL.
017100     05  WS-COVERAGE-TABLE-CNT       PIC S9(4) COMP VALUE +0.
017200     05  WS-COVERAGE-TABLE-SUB       PIC S9(4) COMP VALUE +0.
017300     05  FILLER                      PIC X(01).
017400 01  WS-COVERAGE-TABLE.
017500     05  WS-COVERAGE-TABLE-ENTRY OCCURS 4000 TIMES
017600             INDEXED BY WS-COVERAGE-TABLE-NDX.
017700         10  WS-CT-COVERAGE-POL-NUM  PIC X(10).
017800         10  WS-CT-COVERAGE-STATUS   PIC X(10).
017900         10  WS-CT-COVERAGE-START-DT PIC X(10).
018000         10  WS-CT-COVERAGE-END-DT   PIC X(10).
018100         10  FILLER                  PIC X(01).
018200*
018300***** RELATIVE-KEY INDEX FOR THE TRACKING FILE - BUILT AT JOB
018400***** START BY READING THE FILE ONCE SEQUENTIALLY (05/02/97 RGK)
018500***** SO A POLICY'S TRACKING ROW CAN BE RANDOM-READ/REWRITTEN
018600***** BY RELATIVE RECORD NUMBER DURING THE MAIN PROCESSING LOOP.
018700 01  WS-TRACKING-INDEX-CONTROL.
018800     05  WS-TRACKING-INDEX-CNT       PIC S9(6) COMP VALUE +0.
018900     05  WS-TRACKING-INDEX-SUB       PIC S9(6) COMP VALUE +0.
019000     05  FILLER                      PIC X(01).
019100 01  WS-TRACKING-INDEX-TABLE.
019200     05  WS-TX-INDEX-ENTRY OCCURS 200000 TIMES
019300             INDEXED BY WS-TRACKING-INDEX-NDX.
019400         10  WS-TX-POLICY-NUMBER     PIC X(10).
019500         10  WS-TX-RELKEY            PIC S9(8) COMP.
019600         10  FILLER                  PIC X(01).
019700*
019800 01  WS-RUN-DATE-AREA.
019900     05  WS-RUN-DATE-R               PIC 9(8) VALUE ZERO.
020000     05  WS-RUN-DATE.
020100         10  WS-RUN-CC               PIC 99.
020200         10  WS-RUN-YY                PIC 99.
020300         10  WS-RUN-MM                PIC 99.
020400         10  WS-RUN-DD                PIC 99.
020500*
020600***** REDEFINE (2 OF 4) - ALPHANUMERIC VIEW OF THE RUN DATE USED
020700***** WHEN EDITING IT INTO THE CCYY-MM-DD TEXT FORM CARRIED ON
020800***** THE NOTIFY RECORDS AND THE TRACKING FILE.
020900 01  WS-RUN-DATE-A REDEFINES WS-RUN-DATE-AREA.
021000     05  WS-RUN-DATE-R-A             PIC X(08).
021100     05  WS-RUN-CC-A                 PIC XX.
021200     05  WS-RUN-YY-A                 PIC XX.
021300     05  WS-RUN-MM-A                 PIC XX.
021400     05  WS-RUN-DD-A                 PIC XX.
021500*
021600 01  WS-RUN-DATE-TEXT                PIC X(10) VALUE SPACES.
021700 01  WS-RUN-TIMESTAMP                PIC X(26) VALUE SPACES.
021800*
021900***** WS-EMAIL-SCAN-TABLE / OCCURS BYTE TABLE USED TO CHECK FOR
022000***** EXACTLY ONE "@" WITH TEXT ON BOTH SIDES OF IT - SAME SHAPE
022100***** AS THE OLD WS-NUMERIC-CHECK-BYTE TABLE USED ELSEWHERE IN
022200***** THIS SHOP TO SCAN A FIELD ONE BYTE AT A TIME.
022300 01  WS-EMAIL-SCAN-AREA              PIC X(30).
022400 01  WS-EMAIL-SCAN-TABLE REDEFINES WS-EMAIL-SCAN-AREA.
022500     05  WS-EMAIL-SCAN-BYTE OCCURS 30 TIMES PIC X.
022600*
022700 01  WS-EMAIL-WORK.
022800     05  WS-EMAIL-SUB                PIC S9(4) COMP VALUE +0.
022900     05  WS-EMAIL-AT-COUNT           PIC S9(4) COMP VALUE +0.
023000     05  WS-EMAIL-AT-POSITION        PIC S9(4) COMP VALUE +0.
023100     05  WS-EMAIL-LEN                PIC S9(4) COMP VALUE +0.
023200     05  WS-EMAIL-VALID-SW           PIC X(01) VALUE 'Y'.
023300         88  WS-EMAIL-IS-VALID           VALUE 'Y'.
023400*
023500 01  WS-POLICY-VALID-SW              PIC X(01) VALUE 'Y'.
023600     88  WS-POLICY-IS-VALID              VALUE 'Y'.
023700 01  WS-POLICY-ELIGIBLE-SW           PIC X(01) VALUE 'Y'.
023800     88  WS-POLICY-IS-ELIGIBLE           VALUE 'Y'.
023900 01  WS-AGENT-FOUND-SW               PIC X(01) VALUE 'N'.
024000     88  WS-AGENT-WAS-FOUND              VALUE 'Y'.
024100 01  WS-COVERAGE-FOUND-SW            PIC X(01) VALUE 'N'.
024200     88  WS-COVERAGE-WAS-FOUND           VALUE 'Y'.
024300*
024400 01  WS-MATCHED-AGENT.
024500     05  WS-MA-AGENT-CODE            PIC X(10).
024600     05  WS-MA-AGENT-NAME            PIC X(45).
024700     05  WS-MA-AGENT-ADDRESS-1       PIC X(50).
024800     05  WS-MA-AGENT-ADDRESS-2       PIC X(50).
024900     05  WS-MA-AGENT-CITY            PIC X(20).
025000     05  WS-MA-AGENT-STATE           PIC X(02).
025100     05  WS-MA-AGENT-EMAIL           PIC X(30).
025200     05  FILLER                      PIC X(02).
025300*
025400 01  WS-NOTIFY-MESSAGE               PIC X(100) VALUE SPACES.
025500*
025600***** REDEFINE (3 OF 4) - BREAKS THE 100 BYTE NOTIFY MESSAGE
025700***** BUILD AREA INTO A LEADING LITERAL PIECE AND A TRAILING
025800***** VARIABLE PIECE SO THE POLICY NUMBER/EXPIRY DATE CAN BE
025900***** STRING'D IN WITHOUT REDEFINING THE WHOLE FIELD BY HAND.
026000 01  WS-NOTIFY-MESSAGE-A REDEFINES WS-NOTIFY-MESSAGE.
026100     05  WS-NM-LEAD-LITERAL          PIC X(07).
026200     05  WS-NM-POLICY-NUMBER         PIC X(10).
026300     05  WS-NM-MID-LITERAL           PIC X(12).
026400     05  WS-NM-EXPIRY-DATE           PIC X(10).
026500     05  FILLER                      PIC X(61).
026600*
026700 01  WS-REPORT-TOTALS.
026800     05  WS-TOT-READ                 PIC S9(6) COMP VALUE +0.
026900     05  WS-TOT-NOTIFIED             PIC S9(6) COMP VALUE +0.
027000     05  WS-TOT-SKIPPED              PIC S9(6) COMP VALUE +0.
027100     05  WS-TOT-ERROR                PIC S9(6) COMP VALUE +0.
027200     05  FILLER                      PIC X(01).
027300*
027400 01  WS-WORST-STATUS                 PIC X(02) VALUE '00'.
027500 01  WS-JOB-RETURN-CODE              PIC S9(4) COMP VALUE +0.
027600*
027700     COPY FLDRCOMA.
027800*
027900 PROCEDURE DIVISION.
028000*
028100 P000000-MAINLINE SECTION.
028200*
028300***** STEP 1 - OPEN THE INPUT FILES AND LOAD THE LOOKUP TABLES
028400*
028500     PERFORM P010000-OPEN-INPUT-FILES THRU P010000-EXIT.
028600     PERFORM P100000-LOAD-AGENT-TABLE THRU P100000-EXIT.
028700     PERFORM P110000-LOAD-COVERAGE-TABLE THRU P110000-EXIT.
028800     PERFORM P120000-LOAD-TRACKING-INDEX THRU P120000-EXIT.
028900     PERFORM P130000-GET-RUN-DATE THRU P130000-EXIT.
029000*
029100***** STEP 2 - OPEN THE THREE OUTPUT FILES THROUGH FLDRIVR2;
029200***** ABORT THE WHOLE RUN IF ANY OF THEM FAILS TO OPEN.
029300*
029400     MOVE 'O' TO FL-OPERATION-CODE.
029500     MOVE 'A' TO FL-FILE-ID.
029600     CALL 'FLDRIVR2' USING FL-PARM-AREA.
029700     IF  NOT FL-STATUS-OK
029800         DISPLAY 'PLCYNTFY - AGENT-NOTIFY-FILE OPEN FAILED'
029900         GO TO P950000-ABORT-RUN
030000     END-IF.
030100     MOVE 'O' TO FL-OPERATION-CODE.
030200     MOVE 'U' TO FL-FILE-ID.
030300     CALL 'FLDRIVR2' USING FL-PARM-AREA.
030400     IF  NOT FL-STATUS-OK
030500         DISPLAY 'PLCYNTFY - CUSTOMER-NOTIFY-FILE OPEN FAILED'
030600         GO TO P950000-ABORT-RUN
030700     END-IF.
030800     MOVE 'O' TO FL-OPERATION-CODE.
030900     MOVE 'R' TO FL-FILE-ID.
031000     CALL 'FLDRIVR2' USING FL-PARM-AREA.
031100     IF  NOT FL-STATUS-OK
031200         DISPLAY 'PLCYNTFY - NOTIFY-REPORT-FILE OPEN FAILED'
031300         GO TO P950000-ABORT-RUN
031400     END-IF.
031500*
031600***** STEP 3 - MAIN PROCESSING LOOP
031700*
031800     PERFORM P200000-PROCESS-POLICIES THRU P200000-EXIT
031900         UNTIL WS-POLICY-AT-EOF.
032000*
032100***** STEP 4 - TOTALS LINE, CLOSE EVERYTHING DOWN
032200*
032300     PERFORM P900000-WRITE-TOTALS THRU P900000-EXIT.
032400     PERFORM P950000-CLOSE-DOWN THRU P950000-EXIT.
032500     GO TO P999999-RETURN.
032600*
032700 P950000-ABORT-RUN.
032800     MOVE '99' TO WS-WORST-STATUS.
032900     PERFORM P950000-CLOSE-DOWN THRU P950000-EXIT.
033000*
033100***** STEP 5 - SET THE JOB RETURN CODE FROM THE WORST STATUS SEEN
033200*
033300 P999999-RETURN.
033400     IF  WS-WORST-STATUS = '00'
033500         MOVE +0 TO WS-JOB-RETURN-CODE
033600     ELSE
033700         MOVE +99 TO WS-JOB-RETURN-CODE
033800     END-IF.
033900     MOVE WS-JOB-RETURN-CODE TO RETURN-CODE.
034000     GOBACK.
034100*
034200***** OPEN THE FOUR INPUT/I-O FILES
034300*
034400 P010000-OPEN-INPUT-FILES.
034500     OPEN INPUT POLICY-FILE.
034600     IF  WS-POLICY-STATUS NOT = '00'
034700         DISPLAY 'PLCYNTFY - POLICY-FILE OPEN FAILED '
034800                 WS-POLICY-STATUS
034900         MOVE '99' TO WS-WORST-STATUS
035000         GO TO P950000-ABORT-RUN
035100     END-IF.
035200     OPEN INPUT AGENT-FILE.
035300     IF  WS-AGENT-STATUS NOT = '00'
035400         DISPLAY 'PLCYNTFY - AGENT-FILE OPEN FAILED '
035500                 WS-AGENT-STATUS
035600         MOVE '99' TO WS-WORST-STATUS
035700         GO TO P950000-ABORT-RUN
035800     END-IF.
035900     OPEN INPUT COVERAGE-FILE.
036000     IF  WS-COVERAGE-STATUS NOT = '00'
036100         DISPLAY 'PLCYNTFY - COVERAGE-FILE OPEN FAILED '
036200                 WS-COVERAGE-STATUS
036300         MOVE '99' TO WS-WORST-STATUS
036400         GO TO P950000-ABORT-RUN
036500     END-IF.
036600     OPEN I-O TRACKING-FILE.
036700     IF  WS-TRACKING-STATUS = '05' OR WS-TRACKING-STATUS = '35'
036800         CLOSE TRACKING-FILE.
036900         OPEN OUTPUT TRACKING-FILE.
037000         CLOSE TRACKING-FILE.
037100         OPEN I-O TRACKING-FILE
037200     END-IF.
037300     IF  WS-TRACKING-STATUS NOT = '00'
037400         DISPLAY 'PLCYNTFY - TRACKING-FILE OPEN FAILED '
037500                 WS-TRACKING-STATUS
037600         MOVE '99' TO WS-WORST-STATUS
037700         GO TO P950000-ABORT-RUN
037800     END-IF.
037900 P010000-EXIT.
038000     EXIT.
038100*
038200***** LOAD THE AGENT MASTER IN FULL (CR-09940, 02/11/11 BCO)
038300*
038400 P100000-LOAD-AGENT-TABLE.
038500     MOVE +0 TO WS-AGENT-TABLE-CNT.
038600     PERFORM P101000-READ-AGENT THRU P101000-EXIT.
038700     PERFORM P102000-BUILD-AGENT-ENTRY THRU P102000-EXIT
038800         UNTIL WS-AGENT-AT-EOF.
038900 P100000-EXIT.
039000     EXIT.
039100*
039200 P101000-READ-AGENT.
039300     READ AGENT-FILE.
039400     IF  WS-AGENT-STATUS = '10'
039500         MOVE 'Y' TO WS-AGENT-EOF-SW
039600     ELSE
039700         IF  WS-AGENT-STATUS NOT = '00'
039800             MOVE 'Y' TO WS-AGENT-EOF-SW
039900             MOVE '99' TO WS-WORST-STATUS
040000         END-IF
040100     END-IF.
040200 P101000-EXIT.
040300     EXIT.
040400*
040500***** 02/11/11 BCO - ONE TABLE ENTRY PER PASS, PULLED OUT OF THE
040600***** LOAD LOOP SO IT RUNS AS ITS OWN PARAGRAPH, NOT AN IN-LINE
040700***** PERFORM BLOCK.
040800*
040900 P102000-BUILD-AGENT-ENTRY.
041000     ADD 1 TO WS-AGENT-TABLE-CNT.
041100     SET WS-AGENT-TABLE-NDX TO WS-AGENT-TABLE-CNT.
041200     MOVE AM-AGENT-CODE TO
041300         WS-AT-AGENT-CODE (WS-AGENT-TABLE-NDX).
041400     MOVE AM-AGENT-NAME TO
041500         WS-AT-AGENT-NAME (WS-AGENT-TABLE-NDX).
041600     MOVE AM-AGENT-ADDRESS-1 TO
041700         WS-AT-AGENT-ADDRESS-1 (WS-AGENT-TABLE-NDX).
041800     MOVE AM-AGENT-ADDRESS-2 TO
041900         WS-AT-AGENT-ADDRESS-2 (WS-AGENT-TABLE-NDX).
042000     MOVE AM-AGENT-CITY TO
042100         WS-AT-AGENT-CITY (WS-AGENT-TABLE-NDX).
042200     MOVE AM-AGENT-STATE TO
042300         WS-AT-AGENT-STATE (WS-AGENT-TABLE-NDX).
042400     MOVE AM-AGENT-ZIP-CD TO
042500         WS-AT-AGENT-ZIP-CD (WS-AGENT-TABLE-NDX).
042600     MOVE AM-AGENT-DOB TO
042700         WS-AT-AGENT-DOB (WS-AGENT-TABLE-NDX).
042800     MOVE AM-AGENT-TYPE TO
042900         WS-AT-AGENT-TYPE (WS-AGENT-TABLE-NDX).
043000     MOVE AM-AGENT-STATUS TO
043100         WS-AT-AGENT-STATUS (WS-AGENT-TABLE-NDX).
043200     MOVE AM-AGENT-EMAIL TO
043300         WS-AT-AGENT-EMAIL (WS-AGENT-TABLE-NDX).
043400     MOVE AM-AGENT-CONTACT-NO TO
043500         WS-AT-AGENT-CONTACT-NO (WS-AGENT-TABLE-NDX).
043600     MOVE AM-AGENT-START-DATE TO
043700         WS-AT-AGENT-START-DATE (WS-AGENT-TABLE-NDX).
043800     MOVE AM-AGENT-END-DATE TO
043900         WS-AT-AGENT-END-DATE (WS-AGENT-TABLE-NDX).
044000     PERFORM P101000-READ-AGENT THRU P101000-EXIT.
044100 P102000-EXIT.
044200     EXIT.
044300*
044400***** LOAD THE COVERAGE EXTRACT IN FULL (CR-09940, 02/11/11 BCO)
044500*
044600 P110000-LOAD-COVERAGE-TABLE.
044700     MOVE +0 TO WS-COVERAGE-TABLE-CNT.
044800     PERFORM P111000-READ-COVERAGE THRU P111000-EXIT.
044900     PERFORM P112000-BUILD-COVERAGE-ENTRY THRU P112000-EXIT
045000         UNTIL WS-COVERAGE-AT-EOF.
045100 P110000-EXIT.
045200     EXIT.
045300*
045400 P111000-READ-COVERAGE.
045500     READ COVERAGE-FILE.
045600     IF  WS-COVERAGE-STATUS = '10'
045700         MOVE 'Y' TO WS-COVERAGE-EOF-SW
045800     ELSE
045900         IF  WS-COVERAGE-STATUS NOT = '00'
046000             MOVE 'Y' TO WS-COVERAGE-EOF-SW
046100             MOVE '99' TO WS-WORST-STATUS
046200         END-IF
046300     END-IF.
046400 P111000-EXIT.
046500     EXIT.
046600*
046700***** 02/11/11 BCO - ONE TABLE ENTRY PER PASS, PULLED OUT OF THE
046800***** LOAD LOOP SO IT RUNS AS ITS OWN PARAGRAPH, NOT AN IN-LINE
046900***** PERFORM BLOCK.
047000*
047100 P112000-BUILD-COVERAGE-ENTRY.
047200     ADD 1 TO WS-COVERAGE-TABLE-CNT.
047300     SET WS-COVERAGE-TABLE-NDX TO WS-COVERAGE-TABLE-CNT.
047400     MOVE CM-COVERAGE-POL-NUM  TO
047500         WS-CT-COVERAGE-POL-NUM (WS-COVERAGE-TABLE-NDX).
047600     MOVE CM-COVERAGE-STATUS   TO
047700         WS-CT-COVERAGE-STATUS (WS-COVERAGE-TABLE-NDX).
047800     MOVE CM-COVERAGE-START-DT TO
047900         WS-CT-COVERAGE-START-DT (WS-COVERAGE-TABLE-NDX).
048000     MOVE CM-COVERAGE-END-DT   TO
048100         WS-CT-COVERAGE-END-DT (WS-COVERAGE-TABLE-NDX).
048200     PERFORM P111000-READ-COVERAGE THRU P111000-EXIT.
048300 P112000-EXIT.
048400     EXIT.
048500*
048600***** BUILD THE RELATIVE-KEY INDEX FOR THE TRACKING FILE
048700***** (05/02/97 RGK) - ONE SEQUENTIAL PASS AT JOB START.
048800*
048900 P120000-LOAD-TRACKING-INDEX.
049000     MOVE +0 TO WS-TRACKING-INDEX-CNT.
049100     MOVE +0 TO WS-TRACKING-NEXT-RELKEY.
049200     PERFORM P121000-READ-TRACKING-SEQ THRU P121000-EXIT
049300         UNTIL WS-TRACKING-STATUS NOT = '00'.
049400     IF  WS-TRACKING-STATUS = '46' OR WS-TRACKING-STATUS = '10'
049500         MOVE '00' TO WS-TRACKING-STATUS
049600     END-IF.
049700 P120000-EXIT.
049800     EXIT.
049900*
050000 P121000-READ-TRACKING-SEQ.
050100     ADD 1 TO WS-TRACKING-NEXT-RELKEY.
050200     MOVE WS-TRACKING-NEXT-RELKEY TO WS-TRACKING-RELKEY.
050300     READ TRACKING-FILE.
050400     IF  WS-TRACKING-STATUS = '00'
050500         ADD 1 TO WS-TRACKING-INDEX-CNT
050600         SET WS-TRACKING-INDEX-NDX TO WS-TRACKING-INDEX-CNT
050700         MOVE TR-POLICY-NUMBER TO
050800             WS-TX-POLICY-NUMBER (WS-TRACKING-INDEX-NDX)
050900         MOVE WS-TRACKING-RELKEY TO
051000             WS-TX-RELKEY (WS-TRACKING-INDEX-NDX)
051100     END-IF.
051200 P121000-EXIT.
051300     EXIT.
051400*
051500***** GET TODAY'S DATE FOR THE NOTIFY/TRACKING TIMESTAMPS
051600*
051700 P130000-GET-RUN-DATE.
051800     ACCEPT WS-RUN-DATE-R FROM DATE YYYYMMDD.
051900     MOVE WS-RUN-CC-A TO WS-RUN-DATE-TEXT (1:2).
052000     MOVE WS-RUN-YY-A TO WS-RUN-DATE-TEXT (3:2).
052100     MOVE '-'         TO WS-RUN-DATE-TEXT (5:1).
052200     MOVE WS-RUN-MM-A TO WS-RUN-DATE-TEXT (6:2).
052300     MOVE '-'         TO WS-RUN-DATE-TEXT (8:1).
052400     MOVE WS-RUN-DD-A TO WS-RUN-DATE-TEXT (9:2).
052500     ACCEPT WS-RUN-TIMESTAMP FROM DATE YYYYMMDD.
052600 P130000-EXIT.
052700     EXIT.
052800*
052900***** MAIN POLICY PROCESSING LOOP - ONE RECORD PER ITERATION
053000*
053100 P200000-PROCESS-POLICIES SECTION.
053200     READ POLICY-FILE
053300         AT END
053400             MOVE 'Y' TO WS-POLICY-EOF-SW
053500             GO TO P200000-EXIT
053600     END-READ.
053700     IF  WS-POLICY-STATUS NOT = '00'
053800         MOVE '99' TO WS-WORST-STATUS
053900         MOVE 'Y' TO WS-POLICY-EOF-SW
054000         GO TO P200000-EXIT
054100     END-IF.
054200     ADD 1 TO WS-TOT-READ.
054300     PERFORM P210000-EDIT-POLICY THRU P210000-EXIT.
054400     IF  NOT WS-POLICY-IS-VALID
054500         ADD 1 TO WS-TOT-ERROR
054600         PERFORM P240000-WRITE-RPT-LINE THRU P240000-EXIT
054700         GO TO P200000-EXIT
054800     END-IF.
054900     IF  NOT WS-POLICY-IS-ELIGIBLE
055000         ADD 1 TO WS-TOT-SKIPPED
055100         PERFORM P240000-WRITE-RPT-LINE THRU P240000-EXIT
055200         GO TO P200000-EXIT
055300     END-IF.
055400     PERFORM P220000-BUILD-NOTIFY-RECS THRU P220000-EXIT.
055500     PERFORM P230000-UPDATE-TRACKING THRU P230000-EXIT.
055600     ADD 1 TO WS-TOT-NOTIFIED.
055700     PERFORM P240000-WRITE-RPT-LINE THRU P240000-EXIT.
055800 P200000-EXIT.
055900     EXIT.
056000*
056100***** BUSINESS RULE 1 (ELIGIBILITY) AND RULE 2 (FIELD VALIDATION)
056200*
056300 P210000-EDIT-POLICY.
056400     MOVE 'Y' TO WS-POLICY-VALID-SW.
056500     MOVE 'Y' TO WS-POLICY-ELIGIBLE-SW.
056600     PERFORM P211000-VALIDATE-FIELDS THRU P211000-EXIT.
056700     IF  NOT WS-POLICY-IS-VALID
056800         GO TO P210000-EXIT
056900     END-IF.
057000     PERFORM P212000-FIND-AGENT THRU P212000-EXIT.
057100     IF  NOT WS-AGENT-WAS-FOUND
057200         MOVE 'N' TO WS-POLICY-VALID-SW
057300         GO TO P210000-EXIT
057400     END-IF.
057500*
057600***** 04/04/03 THN - CLAIMED POLICIES NO LONGER QUALIFY (CR-04118)
057700*
057800     IF  NOT PM-STATUS-ACTIVE
057900         MOVE 'N' TO WS-POLICY-ELIGIBLE-SW
058000         GO TO P210000-EXIT
058100     END-IF.
058200     IF  NOT PM-NOTIFY-ELIGIBLE
058300         MOVE 'N' TO WS-POLICY-ELIGIBLE-SW
058400         GO TO P210000-EXIT
058500     END-IF.
058600     IF  PM-CLAIM-FILED
058700         MOVE 'N' TO WS-POLICY-ELIGIBLE-SW
058800         GO TO P210000-EXIT
058900     END-IF.
059000     PERFORM P213000-CHECK-TRACKING THRU P213000-EXIT.
059100     IF  WS-TRACKING-ROW-FOUND AND TR-ALREADY-NOTIFIED
059200         MOVE 'N' TO WS-POLICY-ELIGIBLE-SW
059300     END-IF.
059400 P210000-EXIT.
059500     EXIT.
059600*
059700***** BUSINESS RULE 2 - REQUIRED FIELDS AND THE "@" SCAN
059800*
059900 P211000-VALIDATE-FIELDS.
060000     IF  PM-POLICY-NUMBER = SPACES
060100         MOVE 'N' TO WS-POLICY-VALID-SW
060200         GO TO P211000-EXIT
060300     END-IF.
060400     IF  PM-POLICY-AGENT-CODE = SPACES
060500         MOVE 'N' TO WS-POLICY-VALID-SW
060600         GO TO P211000-EXIT
060700     END-IF.
060800     IF  PM-POLICY-HOLDER-EMAIL NOT = SPACES
060900         MOVE PM-POLICY-HOLDER-EMAIL TO WS-EMAIL-SCAN-AREA
061000         PERFORM P214000-SCAN-EMAIL THRU P214000-EXIT
061100         IF  NOT WS-EMAIL-IS-VALID
061200             MOVE 'N' TO WS-POLICY-VALID-SW
061300             GO TO P211000-EXIT
061400         END-IF
061500     END-IF.
061600 P211000-EXIT.
061700     EXIT.
061800*
061900***** LOOK UP THE AGENT-TABLE BY AGENT CODE; ALSO VALIDATES
062000***** AGENT-NAME AND AGENT-EMAIL PER BUSINESS RULE 2.
062100*
062200 P212000-FIND-AGENT.
062300     MOVE 'N' TO WS-AGENT-FOUND-SW.
062400     PERFORM P212010-SCAN-AGENT-ENTRY THRU P212010-EXIT
062500         VARYING WS-AGENT-TABLE-SUB FROM +1 BY +1
062600         UNTIL WS-AGENT-TABLE-SUB > WS-AGENT-TABLE-CNT.
062700     IF  NOT WS-AGENT-WAS-FOUND
062800         GO TO P212000-EXIT
062900     END-IF.
063000     IF  WS-MA-AGENT-NAME = SPACES
063100         MOVE 'N' TO WS-AGENT-FOUND-SW
063200         GO TO P212000-EXIT
063300     END-IF.
063400     IF  WS-MA-AGENT-EMAIL NOT = SPACES
063500         MOVE WS-MA-AGENT-EMAIL TO WS-EMAIL-SCAN-AREA
063600         PERFORM P214000-SCAN-EMAIL THRU P214000-EXIT
063700         IF  NOT WS-EMAIL-IS-VALID
063800             MOVE 'N' TO WS-AGENT-FOUND-SW
063900         END-IF
064000     END-IF.
064100 P212000-EXIT.
064200     EXIT.
064300*
064400***** 04/04/03 THN - ONE TABLE ENTRY PER SCAN, PULLED OUT OF THE
064500***** LOOKUP LOOP SO IT RUNS AS ITS OWN PARAGRAPH.
064600*
064700 P212010-SCAN-AGENT-ENTRY.
064800     SET WS-AGENT-TABLE-NDX TO WS-AGENT-TABLE-SUB.
064900     IF  PM-POLICY-AGENT-CODE =
065000                 WS-AT-AGENT-CODE (WS-AGENT-TABLE-NDX)
065100         MOVE 'Y' TO WS-AGENT-FOUND-SW
065200         MOVE WS-AT-AGENT-CODE (WS-AGENT-TABLE-NDX)
065300                               TO WS-MA-AGENT-CODE
065400         MOVE WS-AT-AGENT-NAME (WS-AGENT-TABLE-NDX)
065500                               TO WS-MA-AGENT-NAME
065600         MOVE WS-AT-AGENT-ADDRESS-1 (WS-AGENT-TABLE-NDX)
065700                               TO WS-MA-AGENT-ADDRESS-1
065800         MOVE WS-AT-AGENT-ADDRESS-2 (WS-AGENT-TABLE-NDX)
065900                               TO WS-MA-AGENT-ADDRESS-2
066000         MOVE WS-AT-AGENT-CITY (WS-AGENT-TABLE-NDX)
066100                               TO WS-MA-AGENT-CITY
066200         MOVE WS-AT-AGENT-STATE (WS-AGENT-TABLE-NDX)
066300                               TO WS-MA-AGENT-STATE
066400         MOVE WS-AT-AGENT-EMAIL (WS-AGENT-TABLE-NDX)
066500                               TO WS-MA-AGENT-EMAIL
066600         MOVE WS-AGENT-TABLE-CNT TO WS-AGENT-TABLE-SUB
066700     END-IF.
066800 P212010-EXIT.
066900     EXIT.
067000*
067100***** LOOK UP A PRIOR TRACKING ROW BY POLICY NUMBER, VIA THE
067200***** IN-MEMORY RELATIVE-KEY INDEX, THEN READ IT RANDOM.
067300*
067400 P213000-CHECK-TRACKING.
067500     MOVE 'N' TO WS-TRACKING-FOUND-SW.
067600     PERFORM P213010-SCAN-TRACKING-ENTRY THRU P213010-EXIT
067700         VARYING WS-TRACKING-INDEX-SUB FROM +1 BY +1
067800         UNTIL WS-TRACKING-INDEX-SUB > WS-TRACKING-INDEX-CNT.
067900     IF  NOT WS-TRACKING-ROW-FOUND
068000         GO TO P213000-EXIT
068100     END-IF.
068200     READ TRACKING-FILE.
068300     IF  WS-TRACKING-STATUS NOT = '00'
068400         MOVE 'N' TO WS-TRACKING-FOUND-SW
068500     END-IF.
068600 P213000-EXIT.
068700     EXIT.
068800*
068900 P213010-SCAN-TRACKING-ENTRY.
069000     SET WS-TRACKING-INDEX-NDX TO WS-TRACKING-INDEX-SUB.
069100     IF  PM-POLICY-NUMBER =
069200           WS-TX-POLICY-NUMBER (WS-TRACKING-INDEX-NDX)
069300         MOVE WS-TX-RELKEY (WS-TRACKING-INDEX-NDX)
069400                               TO WS-TRACKING-RELKEY
069500         MOVE 'Y' TO WS-TRACKING-FOUND-SW
069600         MOVE WS-TRACKING-INDEX-CNT TO WS-TRACKING-INDEX-SUB
069700     END-IF.
069800 P213010-EXIT.
069900     EXIT.
070000*
070100***** SCAN A MAILBOX-SIZE FIELD ONE BYTE AT A TIME LOOKING FOR
070200***** EXACTLY ONE "@" WITH AT LEAST ONE CHARACTER ON EACH SIDE.
070300*
070400 P214000-SCAN-EMAIL.
070500     MOVE +0 TO WS-EMAIL-AT-COUNT.
070600     MOVE +0 TO WS-EMAIL-AT-POSITION.
070700     MOVE +0 TO WS-EMAIL-LEN.
070800     MOVE 'Y' TO WS-EMAIL-VALID-SW.
070900     PERFORM P214010-SCAN-EMAIL-BYTE THRU P214010-EXIT
071000         VARYING WS-EMAIL-SUB FROM +1 BY +1
071100         UNTIL WS-EMAIL-SUB > 30.
071200     IF  WS-EMAIL-AT-COUNT NOT = 1
071300         MOVE 'N' TO WS-EMAIL-VALID-SW
071400         GO TO P214000-EXIT
071500     END-IF.
071600     IF  WS-EMAIL-AT-POSITION = 1
071700         MOVE 'N' TO WS-EMAIL-VALID-SW
071800         GO TO P214000-EXIT
071900     END-IF.
072000     IF  WS-EMAIL-AT-POSITION = WS-EMAIL-LEN
072100         OR WS-EMAIL-SCAN-BYTE (WS-EMAIL-AT-POSITION + 1) = SPACE
072200         MOVE 'N' TO WS-EMAIL-VALID-SW
072300     END-IF.
072400 P214000-EXIT.
072500     EXIT.
072600*
072700 P214010-SCAN-EMAIL-BYTE.
072800     IF  WS-EMAIL-SCAN-BYTE (WS-EMAIL-SUB) = '@'
072900         ADD 1 TO WS-EMAIL-AT-COUNT
073000         MOVE WS-EMAIL-SUB TO WS-EMAIL-AT-POSITION
073100     END-IF.
073200     IF  WS-EMAIL-SCAN-BYTE (WS-EMAIL-SUB) NOT = SPACE
073300         MOVE WS-EMAIL-SUB TO WS-EMAIL-LEN
073400     END-IF.
073500 P214010-EXIT.
073600     EXIT.
073700*
073800***** BUSINESS RULES 3 AND 4 - BUILD AND WRITE THE TWO NOTICES
073900*
074000 P220000-BUILD-NOTIFY-RECS.
074100     PERFORM P215000-FIND-COVERAGE THRU P215000-EXIT.
074200     PERFORM P221000-BUILD-AGENT-NOTIFY THRU P221000-EXIT.
074300     PERFORM P222000-BUILD-CUSTOMER-NOTIFY THRU P222000-EXIT.
074400 P220000-EXIT.
074500     EXIT.
074600*
074700 P215000-FIND-COVERAGE.
074800     MOVE 'N' TO WS-COVERAGE-FOUND-SW.
074900     PERFORM P215010-SCAN-COVERAGE-ENTRY THRU P215010-EXIT
075000         VARYING WS-COVERAGE-TABLE-SUB FROM +1 BY +1
075100         UNTIL WS-COVERAGE-TABLE-SUB > WS-COVERAGE-TABLE-CNT.
075200 P215000-EXIT.
075300     EXIT.
075400*
075500 P215010-SCAN-COVERAGE-ENTRY.
075600     SET WS-COVERAGE-TABLE-NDX TO WS-COVERAGE-TABLE-SUB.
075700     IF  PM-POLICY-NUMBER =
075800         WS-CT-COVERAGE-POL-NUM (WS-COVERAGE-TABLE-NDX)
075900         MOVE 'Y' TO WS-COVERAGE-FOUND-SW
076000         MOVE WS-COVERAGE-TABLE-CNT TO WS-COVERAGE-TABLE-SUB
076100     END-IF.
076200 P215010-EXIT.
076300     EXIT.
076400*
076500***** BUSINESS RULE 3 - AGENT-NOTIFY RECORD
076600*
076700 P221000-BUILD-AGENT-NOTIFY.
076800     MOVE WS-MA-AGENT-CODE      TO AN-AGENT-CODE.
076900     MOVE WS-MA-AGENT-NAME      TO AN-AGENT-NAME.
077000     MOVE WS-MA-AGENT-ADDRESS-1 TO AN-AGENT-ADDRESS-1.
077100     MOVE WS-MA-AGENT-ADDRESS-2 TO AN-AGENT-ADDRESS-2.
077200     MOVE WS-MA-AGENT-CITY      TO AN-AGENT-CITY.
077300     MOVE WS-MA-AGENT-STATE     TO AN-AGENT-STATE.
077400     MOVE PM-POLICY-NUMBER        TO AN-POLICY-NUMBER.
077500     MOVE PM-POLICY-HOLDER-FNAME  TO AN-POLICY-HOLDER-FNAME.
077600     MOVE PM-POLICY-HOLDER-MNAME  TO AN-POLICY-HOLDER-MNAME.
077700     MOVE PM-POLICY-HOLDER-LNAME  TO AN-POLICY-HOLDER-LNAME.
077800     MOVE PM-POLICY-START-DATE    TO AN-POLICY-START-DATE.
077900     MOVE PM-POLICY-EXPIRY-DATE   TO AN-POLICY-EXPIRY-DATE.
078000     MOVE WS-RUN-DATE-TEXT        TO AN-NOTIFY-DATE.
078100     PERFORM P223000-BUILD-MESSAGE THRU P223000-EXIT.
078200     MOVE WS-NOTIFY-MESSAGE       TO AN-NOTIFY-MESSAGES.
078300     MOVE 'W' TO FL-OPERATION-CODE.
078400     MOVE 'A' TO FL-FILE-ID.
078500     MOVE AN-AGENT-NOTIFY-RECORD TO FL-RECORD-AREA.
078600     CALL 'FLDRIVR2' USING FL-PARM-AREA.
078700     IF  NOT FL-STATUS-OK
078800         MOVE '99' TO WS-WORST-STATUS
078900     END-IF.
079000 P221000-EXIT.
079100     EXIT.
079200*
079300***** BUSINESS RULE 4 - CUSTOMER-NOTIFY RECORD
079400*
079500 P222000-BUILD-CUSTOMER-NOTIFY.
079600     MOVE PM-POLICY-NUMBER       TO CN-CUST-POLICY-NUMBER.
079700     MOVE PM-POLICY-HOLDER-FNAME TO CN-CUST-FIRST-NAME.
079800     MOVE PM-POLICY-HOLDER-MNAME TO CN-CUST-MIDDLE-NAME.
079900     MOVE PM-POLICY-HOLDER-LNAME TO CN-CUST-LAST-NAME.
080000     MOVE PM-POLICY-START-DATE   TO CN-CUST-START-DATE.
080100     MOVE PM-POLICY-EXPIRY-DATE  TO CN-CUST-EXPIRY-DATE.
080200     MOVE WS-RUN-DATE-TEXT       TO CN-CUST-NOTIFY-DATE.
080300     MOVE WS-NOTIFY-MESSAGE      TO CN-CUST-NOTIFY-MESSAGES.
080400     MOVE WS-MA-AGENT-CODE       TO CN-CUST-AGENT-CODE.
080500     MOVE WS-MA-AGENT-NAME       TO CN-CUST-AGENT-NAME.
080600     MOVE 'THIS IS A SYSTEM GENERATED NOTICE. PLEASE CONTACT '
080700                                 TO CN-STATUTORY-MESSAGE.
080800     MOVE 'YOUR AGENT FOR RENEWAL.' TO
080900                                 CN-STATUTORY-MESSAGE (51:23).
081000     MOVE 'W' TO FL-OPERATION-CODE.
081100     MOVE 'U' TO FL-FILE-ID.
081200     MOVE CN-CUSTOMER-NOTIFY-RECORD TO FL-RECORD-AREA.
081300     CALL 'FLDRIVR2' USING FL-PARM-AREA.
081400     IF  NOT FL-STATUS-OK
081500         MOVE '99' TO WS-WORST-STATUS
081600     END-IF.
081700 P222000-EXIT.
081800     EXIT.
081900*
082000***** 09/15/97 RGK - BUILD THE SHARED NOTIFY MESSAGE TEXT (RULE 3
082100***** AND RULE 4 USE THE SAME WORDING).  FIXED A TRUNCATION BUG
082200***** HERE - SEE CHANGE LOG.
082300*
082400 P223000-BUILD-MESSAGE.
082500     MOVE SPACES TO WS-NOTIFY-MESSAGE.
082600     MOVE 'POLICY '      TO WS-NM-LEAD-LITERAL.
082700     MOVE PM-POLICY-NUMBER TO WS-NM-POLICY-NUMBER.
082800     MOVE ' EXPIRES ON ' TO WS-NM-MID-LITERAL.
082900     MOVE PM-POLICY-EXPIRY-DATE TO WS-NM-EXPIRY-DATE.
083000 P223000-EXIT.
083100     EXIT.
083200*
083300***** BUSINESS RULE 6 - TRACKING UPDATE
083400*
083500 P230000-UPDATE-TRACKING.
083600     IF  WS-TRACKING-ROW-FOUND
083700         MOVE 'Y' TO TR-STATUS
083800         MOVE WS-RUN-DATE-TEXT TO TR-NOTIFY-DATE
083900         MOVE WS-RUN-TIMESTAMP TO TR-UPDATE-TIMESTAMP
084000         REWRITE TR-TRACKING-RECORD
084100         IF  WS-TRACKING-STATUS NOT = '00'
084200             MOVE '99' TO WS-WORST-STATUS
084300         END-IF
084400     ELSE
084500         MOVE PM-POLICY-NUMBER TO TR-POLICY-NUMBER
084600         MOVE WS-RUN-DATE-TEXT TO TR-NOTIFY-DATE
084700         MOVE 'Y' TO TR-STATUS
084800         MOVE WS-RUN-TIMESTAMP TO TR-ADD-TIMESTAMP
084900         MOVE WS-RUN-TIMESTAMP TO TR-UPDATE-TIMESTAMP
085000         ADD 1 TO WS-TRACKING-NEXT-RELKEY
085100         MOVE WS-TRACKING-NEXT-RELKEY TO WS-TRACKING-RELKEY
085200         WRITE TR-TRACKING-RECORD
085300         IF  WS-TRACKING-STATUS NOT = '00'
085400             MOVE '99' TO WS-WORST-STATUS
085500         ELSE
085600             ADD 1 TO WS-TRACKING-INDEX-CNT
085700             SET WS-TRACKING-INDEX-NDX TO WS-TRACKING-INDEX-CNT
085800             MOVE PM-POLICY-NUMBER TO
085900                 WS-TX-POLICY-NUMBER (WS-TRACKING-INDEX-NDX)
086000             MOVE WS-TRACKING-RELKEY TO
086100                 WS-TX-RELKEY (WS-TRACKING-INDEX-NDX)
086200         END-IF
086300     END-IF.
086400 P230000-EXIT.
086500     EXIT.
086600*
086700***** WRITE ONE DETAIL LINE TO THE NOTIFY REPORT
086800*
086900 P240000-WRITE-RPT-LINE.
087000     MOVE SPACES TO RPT-REPORT-LINE.
087100     MOVE PM-POLICY-NUMBER      TO RPT-POLICY-NUMBER.
087200     MOVE PM-POLICY-AGENT-CODE  TO RPT-AGENT-CODE.
087300     STRING PM-POLICY-HOLDER-FNAME DELIMITED BY SPACE
087400            ' '                   DELIMITED BY SIZE
087500            PM-POLICY-HOLDER-LNAME DELIMITED BY SPACE
087600         INTO RPT-HOLDER-NAME.
087700     MOVE PM-POLICY-EXPIRY-DATE TO RPT-EXPIRY-DATE.
087800*
087900***** BUSINESS RULE 5 - PREMIUM AMOUNT EDITING
088000*
088100     MOVE PM-POLICY-PREMIUM-AMOUNT TO RPT-PREMIUM-AMOUNT.
088200     IF  NOT WS-POLICY-IS-VALID
088300         MOVE 'ERROR'    TO RPT-STATUS
088400     ELSE
088500         IF  NOT WS-POLICY-IS-ELIGIBLE
088600             MOVE 'SKIPPED' TO RPT-STATUS
088700         ELSE
088800             MOVE 'NOTIFIED' TO RPT-STATUS
088900         END-IF
089000     END-IF.
089100     MOVE 'W' TO FL-OPERATION-CODE.
089200     MOVE 'R' TO FL-FILE-ID.
089300     MOVE RPT-REPORT-LINE TO FL-RECORD-AREA.
089400     CALL 'FLDRIVR2' USING FL-PARM-AREA.
089500     IF  NOT FL-STATUS-OK
089600         MOVE '99' TO WS-WORST-STATUS
089700     END-IF.
089800 P240000-EXIT.
089900     EXIT.
090000*
090100***** STEP 4 - END OF RUN TOTALS LINE
090200*
090300 P900000-WRITE-TOTALS.
090400     MOVE SPACES        TO RPT-TOTALS-LINE.
090500     MOVE 'RUN TOTALS --' TO RPT-TOT-CAPTION.
090600     MOVE 'READ='         TO RPT-TOT-READ-LBL.
090700     MOVE WS-TOT-READ      TO RPT-TOT-READ.
090800     MOVE 'NOTIFIED='     TO RPT-TOT-NOTIFIED-LBL.
090900     MOVE WS-TOT-NOTIFIED  TO RPT-TOT-NOTIFIED.
091000     MOVE 'SKIPPED='      TO RPT-TOT-SKIPPED-LBL.
091100     MOVE WS-TOT-SKIPPED   TO RPT-TOT-SKIPPED.
091200     MOVE 'ERROR='        TO RPT-TOT-ERROR-LBL.
091300     MOVE WS-TOT-ERROR     TO RPT-TOT-ERROR.
091400     MOVE 'W' TO FL-OPERATION-CODE.
091500     MOVE 'R' TO FL-FILE-ID.
091600     MOVE RPT-TOTALS-LINE TO FL-RECORD-AREA.
091700     CALL 'FLDRIVR2' USING FL-PARM-AREA.
091800     IF  NOT FL-STATUS-OK
091900         MOVE '99' TO WS-WORST-STATUS
092000     END-IF.
092100 P900000-EXIT.
092200     EXIT.
092300*
092400***** STEP 4/5 - CLOSE EVERYTHING DOWN
092500*
092600 P950000-CLOSE-DOWN.
092700     CLOSE POLICY-FILE.
092800     CLOSE AGENT-FILE.
092900     CLOSE COVERAGE-FILE.
093000     CLOSE TRACKING-FILE.
093100     MOVE 'C' TO FL-OPERATION-CODE.
093200     MOVE 'A' TO FL-FILE-ID.
093300     CALL 'FLDRIVR2' USING FL-PARM-AREA.
093400     IF  NOT FL-STATUS-OK
093500         MOVE '99' TO WS-WORST-STATUS
093600     END-IF.
093700     MOVE 'C' TO FL-OPERATION-CODE.
093800     MOVE 'U' TO FL-FILE-ID.
093900     CALL 'FLDRIVR2' USING FL-PARM-AREA.
094000     IF  NOT FL-STATUS-OK
094100         MOVE '99' TO WS-WORST-STATUS
094200     END-IF.
094300     MOVE 'C' TO FL-OPERATION-CODE.
094400     MOVE 'R' TO FL-FILE-ID.
094500     CALL 'FLDRIVR2' USING FL-PARM-AREA.
094600     IF  NOT FL-STATUS-OK
094700         MOVE '99' TO WS-WORST-STATUS
094800     END-IF.
094900 P950000-EXIT.
095000     EXIT.

000100****************************************************************
000200*  DCLCOVGE                                                    *
000300*  RECORD LAYOUT FOR THE COVERAGE EXTRACT (DCLCOVGE).          *
000400*  KEYED BY COVERAGE-POL-NUM.  LOADED IN FULL INTO             *
000500*  COVERAGE-TABLE BY PLCYNTFY AT JOB START AND SEARCHED BY     *
000600*  POLICY NUMBER WHEN BUILDING A NOTICE.                       *
000700****************************************************************
000800*  03/11/97  RGK  INITIAL VERSION FOR EXPIRY NOTIFICATION PROJ.    RGK0311
000900****************************************************************
001000 01  CM-COVERAGE-RECORD.
001100     05  CM-COVERAGE-POL-NUM        PIC X(10).
001200     05  CM-COVERAGE-STATUS         PIC X(10).
001300     05  CM-COVERAGE-START-DT       PIC X(10).
001400     05  CM-COVERAGE-END-DT         PIC X(10).
001500     05  CM-COVERAGE-ADD-TS         PIC X(26).
001600     05  CM-COVERAGE-UPDATE-TS      PIC X(26).
001700     05  FILLER                     PIC X(04).
